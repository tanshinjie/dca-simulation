000100*------------------------------------------------------------*
000200* DCAHIS - PORTFOLIO-HISTORY RECORD, ONE PER COHORT-MONTH
000300* PURCHASE.  WRITTEN BY DCADRIV, GROUPED BY COHORT, ASCENDING
000400* BY HIS-DATE WITHIN A COHORT.
000500*------------------------------------------------------------*
000600 01  DCA-HISTORY-RECORD.
000700     05  HIS-START-YEAR         PIC 9(04).
000800     05  HIS-DATE               PIC X(08).
000900     05  HIS-PORT-VALUE         PIC 9(11)V99.
001000     05  HIS-CAPITAL-INVESTED   PIC 9(09)V99.
001100     05  HIS-PROFIT             PIC S9(11)V99.
001200     05  FILLER                 PIC X(06).
