000100*****************************************************************
000200* PROGRAM NAME:    DCADRIV
000300* ORIGINAL AUTHOR: J HARTLEY
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR   MAINTENANCE REQUIREMENT
000700* --------- -------  ----------------------------------------
000800* 03/14/87  JH       CREATED FOR THE RETIREMENT STUDY GROUP       DRV00010
000900* 11/02/88  JH       ADDED SECOND CONTRIBUTION LEVEL, LATER       DRV00020
001000*                    WITHDRAWN BY THE STUDY GROUP                 DRV00030
001100* 06/20/90  RPW      WIDENED PRICE TABLE FOR LONGER HISTORY       DRV00040
001200* 01/09/92  RPW      FIXED ROUNDING ON SHARE PURCHASE CALC        DRV00050
001300* 08/15/94  MTC      ADDED CPI FILE FOR REAL-DOLLAR COMPARE       DRV00060
001400* 07/11/96  KDS      RESTORED FIXED END DATE PER ACTUARY REQ      DRV00070
001500* 11/30/98  KDS      Y2K - WIDENED DATE FIELDS TO 4-DIGIT YR      DRV00080
001600* 04/05/99  KDS      Y2K - VERIFIED CENTURY MATH IN YEAR LOOP     DRV00090
001700* 05/18/01  DGP      ADDED PORTFOLIO-HISTORY OUTPUT FILE          DRV00100
001800* 10/02/03  DGP      RAISED PRICE TABLE CAPACITY FOR NEW RUN      DRV00110
001900* 02/14/08  LMB      FIXED FIRST-TRADING-DAY SEARCH AT A          DRV00120
002000*                    CALENDAR YEAR BOUNDARY                       DRV00130
002050* 03/09/11  LMB      GUARDED PRICE TABLE LOAD AGAINST A FEED      DRV00135
002060*                    LARGER THAN THE TABLE CAPACITY -- SEE        DRV00136
002070*                    1220-STORE-PRICE-ENTRY                       DRV00137
002100*****************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     DCADRIV.
002400 AUTHOR.         J HARTLEY.
002500 INSTALLATION.   PENSION FUND DATA CENTER.
002600 DATE-WRITTEN.   03/14/87.
002700 DATE-COMPILED.
002800 SECURITY.       NON-CONFIDENTIAL.
002900*****************************************************************
003000* DCADRIV DRIVES THE MONTHLY DOLLAR-COST-AVERAGING COHORT STUDY.
003100* IT LOADS THE SP500 PRICE SERIES AND THE CPI SERIES ONE TIME
003200* EACH, THEN FOR EVERY ENTRY-YEAR COHORT FROM 1998 THROUGH 2025
003300* CALLS DCASIM TO RUN THE SIMULATION AND WRITES THE COHORT
003400* RESULT AND PORTFOLIO-HISTORY RECORDS DCASIM HANDS BACK.
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-3081.
003900 OBJECT-COMPUTER.  IBM-3081.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS  IS DCA-TRACE-ON
004200            OFF STATUS IS DCA-TRACE-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DCA-PRICE-FILE ASSIGN TO PRICEDD
004600       ORGANIZATION IS LINE SEQUENTIAL
004700       FILE STATUS  IS PRICE-FILE-STATUS.
004800*
004900     SELECT DCA-CPI-FILE ASSIGN TO CPIDD
005000       ORGANIZATION IS LINE SEQUENTIAL
005100       FILE STATUS  IS CPI-FILE-STATUS.
005200*
005300     SELECT DCA-RESULT-FILE ASSIGN TO RESULTDD
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS RESULT-FILE-STATUS.
005600*
005700     SELECT DCA-HISTORY-FILE ASSIGN TO HISTDD
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS  IS HISTORY-FILE-STATUS.
006000*****************************************************************
006100 DATA DIVISION.
006200 FILE SECTION.
006300*-----------------------------------------------------------*
006400 FD  DCA-PRICE-FILE.
006500     COPY DCAPRC.
006600*-----------------------------------------------------------*
006700 FD  DCA-CPI-FILE.
006800     COPY DCACPI.
006900*-----------------------------------------------------------*
007000 FD  DCA-RESULT-FILE.
007100     COPY DCARES.
007200*-----------------------------------------------------------*
007300 FD  DCA-HISTORY-FILE.
007400     COPY DCAHIS.
007500*-----------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*-----------------------------------------------------------*
007800 01  WS-SWITCHES-MISC-FIELDS.
007900     05  PRICE-FILE-STATUS      PIC X(02).
008000         88  PRICE-FILE-OK            VALUE '00'.
008100     05  CPI-FILE-STATUS        PIC X(02).
008200         88  CPI-FILE-OK              VALUE '00'.
008300     05  RESULT-FILE-STATUS     PIC X(02).
008400         88  RESULT-FILE-OK           VALUE '00'.
008500     05  HISTORY-FILE-STATUS    PIC X(02).
008600         88  HISTORY-FILE-OK          VALUE '00'.
008700     05  PRICE-EOF-SW           PIC X(01) VALUE 'N'.
008800         88  PRICE-EOF                VALUE 'Y'.
008900     05  CPI-EOF-SW             PIC X(01) VALUE 'N'.
009000         88  CPI-EOF                  VALUE 'Y'.
009100     05  WS-COHORT-YEAR         PIC 9(04) VALUE 1998.
009110*-----------------------------------------------------------*
009120* LOOP SUBSCRIPT AND OVERFLOW COUNTER KEPT AS STANDALONE 77S,
009130* NOT TABLE-SIZE FIELDS -- THE SHOP'S OLD HABIT FOR A PLAIN
009140* SCRATCH COUNTER THAT BELONGS TO NO PARTICULAR RECORD.
009150*-----------------------------------------------------------*
009160 77  WS-HIS-ROW-NDX             PIC S9(03) COMP VALUE 0.
009170 77  WS-PRICE-OVFL-CTR          PIC S9(03) COMP VALUE 0.
009300*-----------------------------------------------------------*
009400* SCRATCH FIELDS USED TO TURN THE COMMA-TEXT PRICE/CPI
009500* VALUE INTO A USABLE DECIMAL -- THE DIGITS ARE UNSTRUNG
009600* AROUND THE DECIMAL POINT, THEN RECOMBINED INTO A PLAIN
009700* 9(11) FIELD THAT IS REDEFINED AS THE IMPLIED-DECIMAL
009800* WORKING PICTURE.  THE SAME TRICK RUNS TWICE, ONCE FOR
009900* PRICE VALUES AND ONCE FOR CPI VALUES.
010000*-----------------------------------------------------------*
010100 01  WS-PRICE-CONVERT.
010200     05  WS-PRICE-WHOLE-TEXT    PIC X(07).
010300     05  WS-PRICE-FRAC-TEXT     PIC X(04).
010400     05  WS-PRICE-DIGITS        PIC 9(11).
010500     05  WS-PRICE-VALUE REDEFINES WS-PRICE-DIGITS
010600                                PIC 9(07)V9(04).
010700 01  WS-CPI-CONVERT.
010800     05  WS-CPI-WHOLE-TEXT      PIC X(05).
010900     05  WS-CPI-FRAC-TEXT       PIC X(03).
011000     05  WS-CPI-DIGITS          PIC 9(08).
011100     05  WS-CPI-VALUE REDEFINES WS-CPI-DIGITS
011200                                PIC 9(05)V9(03).
011300*-----------------------------------------------------------*
011400 COPY DCATBL.
011500*****************************************************************
011600 PROCEDURE DIVISION.
011700*-----------------------------------------------------------*
011800 0000-MAIN-PROCESSING.
011900*-----------------------------------------------------------*
012000     PERFORM 1000-OPEN-FILES.
012100     PERFORM 1200-LOAD-PRICE-TABLE.
012200     PERFORM 1300-LOAD-CPI-TABLE.
012300     IF DCA-TRACE-ON
012400         DISPLAY 'DCADRIV - TABLES LOADED, STARTING COHORTS'.
012500     PERFORM 2000-PROCESS-COHORTS
012600         UNTIL WS-COHORT-YEAR > 2025.
012700     PERFORM 3000-CLOSE-FILES.
012800     STOP RUN.
012900*-----------------------------------------------------------*
013000 1000-OPEN-FILES.
013100*-----------------------------------------------------------*
013200     OPEN INPUT  DCA-PRICE-FILE
013300                 DCA-CPI-FILE
013400          OUTPUT  DCA-RESULT-FILE
013500                  DCA-HISTORY-FILE.
013600     MOVE ZERO TO PRICE-TABLE-SIZE CPI-TABLE-SIZE.
013700*-----------------------------------------------------------*
013800 1200-LOAD-PRICE-TABLE.
013900*-----------------------------------------------------------*
014000     PERFORM 1210-READ-PRICE-LINE.
014050     PERFORM 1220-STORE-PRICE-ENTRY
014060         THRU 1220-STORE-PRICE-ENTRY-EXIT
014070         UNTIL PRICE-EOF.
014200*-----------------------------------------------------------*
014300 1210-READ-PRICE-LINE.
014400*-----------------------------------------------------------*
014500     READ DCA-PRICE-FILE
014600         AT END SET PRICE-EOF TO TRUE.
014700*-----------------------------------------------------------*
014800 1220-STORE-PRICE-ENTRY.
014900*-----------------------------------------------------------*
014910*    OLD-STYLE CAPACITY GUARD -- IF THE FEED EVER OUTGROWS
014920*    THE PRICE TABLE AGAIN (SEE 10/02/03 ABOVE) WE TRUNCATE
014930*    THE LOAD RATHER THAN ABEND ON A SUBSCRIPT OUT OF RANGE.
014940     IF PRICE-TABLE-SIZE NOT < 9999
014950         ADD 1 TO WS-PRICE-OVFL-CTR
014960         DISPLAY 'DCADRIV - PRICE TABLE FULL, TRUNCATING LOAD'
014970         GO TO 1220-READ-NEXT-PRICE-LINE.
015000     ADD 1 TO PRICE-TABLE-SIZE.
015100     MOVE PRC-DATE-TEXT TO PRICE-TBL-DATE(PRICE-TABLE-SIZE).
015200     UNSTRING PRC-VALUE-TEXT DELIMITED BY '.'
015300         INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.
015400     STRING WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT
015500         DELIMITED BY SIZE INTO WS-PRICE-DIGITS.
015600     MOVE WS-PRICE-VALUE
015700         TO PRICE-TBL-VALUE(PRICE-TABLE-SIZE).
015710*-----------------------------------------------------------*
015720 1220-READ-NEXT-PRICE-LINE.
015730*-----------------------------------------------------------*
015800     PERFORM 1210-READ-PRICE-LINE.
015810*-----------------------------------------------------------*
015820 1220-STORE-PRICE-ENTRY-EXIT.
015830*-----------------------------------------------------------*
015840     EXIT.
015900*-----------------------------------------------------------*
016000 1300-LOAD-CPI-TABLE.
016100*-----------------------------------------------------------*
016200     PERFORM 1310-READ-CPI-LINE.
016300     PERFORM 1320-STORE-CPI-ENTRY UNTIL CPI-EOF.
016400*-----------------------------------------------------------*
016500 1310-READ-CPI-LINE.
016600*-----------------------------------------------------------*
016700     READ DCA-CPI-FILE
016800         AT END SET CPI-EOF TO TRUE.
016900*-----------------------------------------------------------*
017000 1320-STORE-CPI-ENTRY.
017100*-----------------------------------------------------------*
017200     ADD 1 TO CPI-TABLE-SIZE.
017300     MOVE CPI-DATE-TEXT TO CPI-TBL-DATE(CPI-TABLE-SIZE).
017400     UNSTRING CPI-VALUE-TEXT DELIMITED BY '.'
017500         INTO WS-CPI-WHOLE-TEXT WS-CPI-FRAC-TEXT.
017600     STRING WS-CPI-WHOLE-TEXT WS-CPI-FRAC-TEXT
017700         DELIMITED BY SIZE INTO WS-CPI-DIGITS.
017800     MOVE WS-CPI-VALUE TO CPI-TBL-VALUE(CPI-TABLE-SIZE).
017900     PERFORM 1310-READ-CPI-LINE.
018000*-----------------------------------------------------------*
018100 2000-PROCESS-COHORTS.
018200*-----------------------------------------------------------*
018300     MOVE WS-COHORT-YEAR     TO PARM-START-YEAR.
018400     MOVE 20250531           TO PARM-END-DATE.
018500     MOVE 500.00             TO PARM-CONTRIBUTION.
018600     PERFORM 2200-RUN-ONE-COHORT.
018700     PERFORM 2300-WRITE-RESULT-RECORD.
018800     PERFORM 2400-WRITE-HISTORY-RECORDS.
018900     IF DCA-TRACE-ON
019000         DISPLAY 'DCADRIV - COHORT DONE: ' WS-COHORT-YEAR.
019100     ADD 1 TO WS-COHORT-YEAR.
019200*-----------------------------------------------------------*
019300 2200-RUN-ONE-COHORT.
019400*-----------------------------------------------------------*
019500     CALL 'DCASIM' USING DCA-COHORT-PARMS,
019600                          DCA-TABLE-SIZES,
019700                          DCA-PRICE-TABLE,
019800                          DCA-CPI-TABLE,
019900                          DCA-HISTORY-TABLE
020000     END-CALL.
020100*-----------------------------------------------------------*
020200 2300-WRITE-RESULT-RECORD.
020300*-----------------------------------------------------------*
020400     MOVE PARM-START-YEAR         TO RES-START-YEAR.
020500     MOVE PARM-MONTHS-INVESTED    TO RES-MONTHS-INVESTED.
020600     MOVE PARM-TOTAL-INVESTED-NOM TO RES-TOTAL-INVESTED-NOM.
020700     MOVE PARM-FINAL-VALUE-NOM    TO RES-FINAL-VALUE-NOM.
020800     MOVE PARM-FINAL-VALUE-REAL   TO RES-FINAL-VALUE-REAL.
020900     MOVE PARM-NOMINAL-CAGR       TO RES-NOMINAL-CAGR.
021000     MOVE PARM-REAL-CAGR          TO RES-REAL-CAGR.
021100     MOVE SPACE                   TO FILLER OF DCA-RESULT-RECORD.
021200     WRITE DCA-RESULT-RECORD.
021300*-----------------------------------------------------------*
021400 2400-WRITE-HISTORY-RECORDS.
021500*-----------------------------------------------------------*
021600     MOVE 0 TO WS-HIS-ROW-NDX.
021700     PERFORM 2410-WRITE-ONE-HISTORY-ROW
021800         VARYING WS-HIS-ROW-NDX FROM 1 BY 1
021900         UNTIL WS-HIS-ROW-NDX > HIS-TABLE-SIZE.
022000*-----------------------------------------------------------*
022100 2410-WRITE-ONE-HISTORY-ROW.
022200*-----------------------------------------------------------*
022300     MOVE PARM-START-YEAR TO HIS-START-YEAR.
022400     MOVE HIS-TBL-DATE(WS-HIS-ROW-NDX)       TO HIS-DATE.
022500     MOVE HIS-TBL-PORT-VALUE(WS-HIS-ROW-NDX)
022600         TO HIS-PORT-VALUE.
022700     MOVE HIS-TBL-CAPITAL-INVESTED(WS-HIS-ROW-NDX)
022800         TO HIS-CAPITAL-INVESTED.
022900     MOVE HIS-TBL-PROFIT(WS-HIS-ROW-NDX)     TO HIS-PROFIT.
023000     MOVE SPACE TO FILLER OF DCA-HISTORY-RECORD.
023100     WRITE DCA-HISTORY-RECORD.
023200*-----------------------------------------------------------*
023300 3000-CLOSE-FILES.
023400*-----------------------------------------------------------*
023500     CLOSE DCA-PRICE-FILE
023600           DCA-CPI-FILE
023700           DCA-RESULT-FILE
023800           DCA-HISTORY-FILE.
