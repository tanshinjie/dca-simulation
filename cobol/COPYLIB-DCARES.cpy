000100*------------------------------------------------------------*
000200* DCARES - COHORT RESULT RECORD, ONE PER START YEAR.
000300* WRITTEN BY DCADRIV, READ BACK BY DCAREPT.
000400*------------------------------------------------------------*
000500 01  DCA-RESULT-RECORD.
000600     05  RES-START-YEAR         PIC 9(04).
000700     05  RES-MONTHS-INVESTED    PIC 9(04).
000800     05  RES-TOTAL-INVESTED-NOM PIC 9(09)V99.
000900     05  RES-FINAL-VALUE-NOM    PIC 9(11)V99.
001000     05  RES-FINAL-VALUE-REAL   PIC 9(11)V99.
001100     05  RES-NOMINAL-CAGR       PIC S9(03)V9(06).
001200     05  RES-REAL-CAGR          PIC S9(03)V9(06).
001300     05  FILLER                 PIC X(07).
