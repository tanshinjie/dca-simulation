000100*****************************************************************
000200* PROGRAM NAME:    DCAINFL
000300* ORIGINAL AUTHOR: M T CHEN
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR   MAINTENANCE REQUIREMENT
000700* --------- -------  ----------------------------------------
000800* 08/15/94  MTC      CREATED SO DCASIM COULD RESTATE EACH         INF00010
000900*                    MONTH'S CONTRIBUTION IN END-DATE DOLLARS     INF00020
001000* 03/01/95  MTC      CARRIED INTERMEDIATE RESULT TO FOUR          INF00030
001100*                    DECIMALS BEFORE ROUNDING TO CENTS            INF00040
001200* 11/30/98  KDS      Y2K - WIDENED DATE FIELDS, 4-DIGIT YEAR      INF00050
001300* 06/19/02  DGP      RETURN NOMINAL VALUE UNCHANGED WHEN NO       INF00060
001400*                    CPI RECORD IS ON OR BEFORE THE DATE          INF00070
001500*****************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.     DCAINFL.
001800 AUTHOR.         M T CHEN.
001900 INSTALLATION.   PENSION FUND DATA CENTER.
002000 DATE-WRITTEN.   08/15/94.
002100 DATE-COMPILED.
002200 SECURITY.       NON-CONFIDENTIAL.
002300*****************************************************************
002400* DCAINFL RESTATES A NOMINAL DOLLAR AMOUNT, AS OF A GIVEN
002500* DATE, INTO THE BUYING POWER OF THE TARGET-CPI DATE.  CALLED
002600* BY DCASIM ONCE PER PURCHASE MONTH AND ONCE MORE FOR THE
002700* FINAL PORTFOLIO VALUE.  WHEN NO CPI RECORD COVERS THE DATE,
002800* OR THE TARGET CPI IS ZERO, THE NOMINAL AMOUNT IS RETURNED
002900* UNCHANGED.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-3081.
003400 OBJECT-COMPUTER.  IBM-3081.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS  IS DCA-TRACE-ON
003700            OFF STATUS IS DCA-TRACE-OFF.
003800*****************************************************************
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*-----------------------------------------------------------*
004200 01  WS-CPI-LOOKUP-FIELDS.
004300     05  WS-CPI-AT-DATE         PIC 9(05)V9(03).
004400     05  WS-CPI-AT-DATE-NDX     PIC S9(03) COMP VALUE 0.
004500     05  WS-CPI-FOUND-SW        PIC X(01) VALUE 'N'.
004600         88  WS-CPI-FOUND             VALUE 'Y'.
004700     05  WS-REAL-INTERMEDIATE   PIC 9(11)V9(04).
004800     05  FILLER                 PIC X(04).
004900*-----------------------------------------------------------*
005000 LINKAGE SECTION.
005100 01  LK-NOMINAL-VALUE           PIC 9(11)V99.
005200 01  LK-AS-OF-DATE              PIC 9(08).
005300 01  LK-REAL-VALUE              PIC 9(11)V99.
005400 COPY DCATBL.
005500*****************************************************************
005600 PROCEDURE DIVISION USING LK-NOMINAL-VALUE,
005700                           LK-AS-OF-DATE,
005800                           PARM-TARGET-CPI,
005900                           DCA-CPI-TABLE,
006000                           CPI-TABLE-SIZE,
006100                           LK-REAL-VALUE.
006200*-----------------------------------------------------------*
006300 0000-MAIN-LINKAGE.
006400*-----------------------------------------------------------*
006500     PERFORM 1000-FIND-CPI-AT-DATE.
006600     PERFORM 2000-COMPUTE-REAL-VALUE.
006700     GOBACK.
006800*-----------------------------------------------------------*
006900 1000-FIND-CPI-AT-DATE.
007000*-----------------------------------------------------------*
007100     SET CPI-TBL-NDX TO 1.
007200     MOVE 0 TO WS-CPI-AT-DATE-NDX.
007300     MOVE 'N' TO WS-CPI-FOUND-SW.
007400     PERFORM 1010-SCAN-FOR-CPI-AT-DATE
007500         UNTIL CPI-TBL-NDX > CPI-TABLE-SIZE.
007600     IF WS-CPI-AT-DATE-NDX NOT = 0
007700         MOVE 'Y' TO WS-CPI-FOUND-SW
007800         MOVE CPI-TBL-VALUE(WS-CPI-AT-DATE-NDX)
007900             TO WS-CPI-AT-DATE.
008000*-----------------------------------------------------------*
008100 1010-SCAN-FOR-CPI-AT-DATE.
008200*-----------------------------------------------------------*
008300     IF CPI-TBL-DATE(CPI-TBL-NDX) NOT > LK-AS-OF-DATE
008400         SET WS-CPI-AT-DATE-NDX TO CPI-TBL-NDX.
008500     SET CPI-TBL-NDX UP BY 1.
008600*-----------------------------------------------------------*
008700 2000-COMPUTE-REAL-VALUE.
008800*-----------------------------------------------------------*
008900     IF WS-CPI-FOUND AND PARM-TARGET-CPI NOT = 0
009000         COMPUTE WS-REAL-INTERMEDIATE ROUNDED =
009100             LK-NOMINAL-VALUE * PARM-TARGET-CPI
009200                 / WS-CPI-AT-DATE
009300         COMPUTE LK-REAL-VALUE ROUNDED =
009400             WS-REAL-INTERMEDIATE
009500     ELSE
009600         MOVE LK-NOMINAL-VALUE TO LK-REAL-VALUE
009700     END-IF.
