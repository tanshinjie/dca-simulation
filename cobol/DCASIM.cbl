000100*****************************************************************
000200* PROGRAM NAME:    DCASIM
000300* ORIGINAL AUTHOR: R P WALSH
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR   MAINTENANCE REQUIREMENT
000700* --------- -------  ----------------------------------------
000800* 04/02/87  RPW      CREATED AS THE COHORT ENGINE CALLED BY       SIM00010
000900*                    DCADRIV FOR THE RETIREMENT STUDY GROUP       SIM00020
001000* 01/09/92  RPW      FIXED ROUNDING ON SHARE PURCHASE CALC        SIM00030
001100* 08/15/94  MTC      CALLS DCAINFL TO ADJUST EACH MONTH'S         SIM00040
001200*                    CONTRIBUTION TO END-DATE DOLLARS             SIM00050
001300* 02/03/95  MTC      ADDED COMPOUND GROWTH RATE CALCULATION       SIM00060
001400* 11/30/98  KDS      Y2K - WIDENED DATE FIELDS, 4-DIGIT YEAR      SIM00070
001500* 04/05/99  KDS      Y2K - CENTURY BOUNDARY PASSED CLEAN IN       SIM00080
001600*                    THE MONTH-LOOP TEST                          SIM00090
001700* 02/14/08  LMB      FIXED FIRST-TRADING-DAY SEARCH AT A          SIM00100
001800*                    CALENDAR YEAR BOUNDARY                       SIM00110
001900* 09/22/11  LMB      ZERO-PURCHASE COHORTS NOW RETURN A           SIM00120
002000*                    CLEAN ALL-ZERO RESULT, NOT A DIVIDE          SIM00130
002100*                    ABEND                                        SIM00140
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.     DCASIM.
002500 AUTHOR.         R P WALSH.
002600 INSTALLATION.   PENSION FUND DATA CENTER.
002700 DATE-WRITTEN.   04/02/87.
002800 DATE-COMPILED.
002900 SECURITY.       NON-CONFIDENTIAL.
003000*****************************************************************
003100* DCASIM RUNS ONE DOLLAR-COST-AVERAGING COHORT.  CALLED ONCE
003200* PER ENTRY YEAR BY DCADRIV WITH THE COHORT PARAMETERS AND THE
003300* SHARED PRICE/CPI TABLES.  BUYS A FIXED MONTHLY CONTRIBUTION
003400* ON THE FIRST TRADING DAY OF EACH CALENDAR MONTH, BUILDS A
003500* PORTFOLIO-HISTORY ROW FOR EVERY PURCHASE, THEN VALUES THE
003600* FINAL PORTFOLIO IN NOMINAL AND INFLATION-ADJUSTED DOLLARS
003700* AND WORKS BACK THE COMPOUND ANNUAL GROWTH RATE.
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-3081.
004200 OBJECT-COMPUTER.  IBM-3081.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS  IS DCA-TRACE-ON
004500            OFF STATUS IS DCA-TRACE-OFF.
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*-----------------------------------------------------------*
005000 01  WS-COHORT-WORK-FIELDS.
005100     05  WS-CURRENT-YEAR        PIC 9(04) COMP.
005200     05  WS-CURRENT-MONTH       PIC 9(02) COMP.
005300     05  WS-END-YEAR            PIC 9(04) COMP.
005400     05  WS-END-MONTH           PIC 9(02) COMP.
005500     05  WS-MONTH-LOOP-SW       PIC X(01) VALUE 'N'.
005600         88  MONTH-LOOP-DONE          VALUE 'Y'.
005700     05  WS-TRADING-DAY-SW      PIC X(01) VALUE 'N'.
005800         88  WS-TRADING-DAY-FOUND     VALUE 'Y'.
005900     05  WS-SHARES-BOUGHT       PIC 9(03)V9(08).
006000     05  WS-YEARS               PIC 9(03)V9(06).
006100     05  FILLER                 PIC X(04).
006150*-----------------------------------------------------------*
006160* SCAN SUBSCRIPTS HELD AS STANDALONE 77S -- THEY DRIVE THE
006170* TABLE SEARCHES IN 2100/3000/1000 BUT BELONG TO NO RECORD.
006180*-----------------------------------------------------------*
006190 77  WS-FINAL-PRICE-NDX         PIC S9(04) COMP VALUE 0.
006195 77  WS-TARGET-CPI-NDX          PIC S9(03) COMP VALUE 0.
006400*-----------------------------------------------------------*
006500 01  WS-END-DATE-WORK.
006600     05  WS-END-DATE-CCYYMMDD   PIC 9(08).
006700     05  WS-END-DATE-PARTS REDEFINES WS-END-DATE-CCYYMMDD.
006800         10  WS-END-DATE-CCYY   PIC 9(04).
006900         10  WS-END-DATE-MM     PIC 9(02).
007000         10  WS-END-DATE-DD     PIC 9(02).
007100     05  FILLER                 PIC X(02).
007200*-----------------------------------------------------------*
007300 01  WS-INFL-LINKAGE-FIELDS.
007400     05  WS-INFL-NOMINAL-VALUE  PIC 9(11)V99.
007500     05  WS-INFL-AS-OF-DATE     PIC 9(08).
007600     05  WS-INFL-REAL-VALUE     PIC 9(11)V99.
007700     05  FILLER                 PIC X(04).
007800*-----------------------------------------------------------*
007900 LINKAGE SECTION.
008000 COPY DCATBL.
008100*****************************************************************
008200 PROCEDURE DIVISION USING DCA-COHORT-PARMS,
008300                           DCA-TABLE-SIZES,
008400                           DCA-PRICE-TABLE,
008500                           DCA-CPI-TABLE,
008600                           DCA-HISTORY-TABLE.
008700*-----------------------------------------------------------*
008800 0000-MAIN-LINKAGE.
008900*-----------------------------------------------------------*
009000     PERFORM 0100-INITIALIZE-COHORT.
009100     PERFORM 1000-DETERMINE-TARGET-CPI.
009200     PERFORM 2000-PROCESS-MONTHS UNTIL MONTH-LOOP-DONE.
009300     IF PARM-MONTHS-INVESTED = 0
009400         PERFORM 4100-ZERO-COHORT-RESULT
009500     ELSE
009600         PERFORM 3000-FIND-FINAL-PRICE
009700         PERFORM 3100-COMPUTE-FINAL-VALUES
009800         PERFORM 4000-COMPUTE-CAGR
009900     END-IF.
010000     GOBACK.
010100*-----------------------------------------------------------*
010200 0100-INITIALIZE-COHORT.
010300*-----------------------------------------------------------*
010400     MOVE 0 TO HIS-TABLE-SIZE.
010500     MOVE 0 TO PARM-MONTHS-INVESTED.
010600     MOVE 0 TO PARM-TOTAL-SHARES.
010700     MOVE 0 TO PARM-TOTAL-INVESTED-NOM.
010800     MOVE 0 TO PARM-TOTAL-REAL-INVESTED.
010900     MOVE 0 TO PARM-FINAL-VALUE-NOM PARM-FINAL-VALUE-REAL.
011000     MOVE 0 TO PARM-NOMINAL-CAGR PARM-REAL-CAGR.
011100     MOVE PARM-START-YEAR    TO WS-CURRENT-YEAR.
011200     MOVE 1                 TO WS-CURRENT-MONTH.
011300     MOVE PARM-END-DATE      TO WS-END-DATE-CCYYMMDD.
011400     MOVE WS-END-DATE-CCYY   TO WS-END-YEAR.
011500     MOVE WS-END-DATE-MM     TO WS-END-MONTH.
011600     MOVE 'N'                TO WS-MONTH-LOOP-SW.
011700*-----------------------------------------------------------*
011800 1000-DETERMINE-TARGET-CPI.
011900*-----------------------------------------------------------*
012000     SET CPI-TBL-NDX TO 1.
012100     MOVE 0 TO WS-TARGET-CPI-NDX.
012200     PERFORM 1010-SCAN-FOR-TARGET-CPI
012300         UNTIL CPI-TBL-NDX > CPI-TABLE-SIZE.
012400     IF WS-TARGET-CPI-NDX = 0
012500         MOVE CPI-TABLE-SIZE TO WS-TARGET-CPI-NDX.
012600     MOVE CPI-TBL-VALUE(WS-TARGET-CPI-NDX) TO PARM-TARGET-CPI.
012700*-----------------------------------------------------------*
012800 1010-SCAN-FOR-TARGET-CPI.
012900*-----------------------------------------------------------*
013000     IF CPI-TBL-DATE(CPI-TBL-NDX) NOT > PARM-END-DATE
013100         SET WS-TARGET-CPI-NDX TO CPI-TBL-NDX.
013200     SET CPI-TBL-NDX UP BY 1.
013300*-----------------------------------------------------------*
013400 2000-PROCESS-MONTHS.
013500*-----------------------------------------------------------*
013600     PERFORM 2100-FIND-FIRST-TRADING-DAY.
013700     IF WS-TRADING-DAY-FOUND
013800         PERFORM 2200-BUY-SHARES
013900         PERFORM 2300-APPEND-HISTORY-ROW
014000         PERFORM 2400-ACCUMULATE-REAL-INVESTED
014100     END-IF.
014200     PERFORM 2900-ADVANCE-MONTH.
014300*-----------------------------------------------------------*
014400 2100-FIND-FIRST-TRADING-DAY.
014500*-----------------------------------------------------------*
014600     MOVE 'N' TO WS-TRADING-DAY-SW.
014700     SET PRICE-TBL-NDX TO 1.
014800     PERFORM 2110-SCAN-PRICE-TABLE
014900         UNTIL WS-TRADING-DAY-FOUND
015000            OR PRICE-TBL-NDX > PRICE-TABLE-SIZE.
015100*-----------------------------------------------------------*
015200 2110-SCAN-PRICE-TABLE.
015300*-----------------------------------------------------------*
015400     IF PRICE-TBL-CCYY(PRICE-TBL-NDX) = WS-CURRENT-YEAR
015500        AND PRICE-TBL-MM(PRICE-TBL-NDX) = WS-CURRENT-MONTH
015600        AND PRICE-TBL-DATE(PRICE-TBL-NDX) NOT > PARM-END-DATE
015700         MOVE 'Y' TO WS-TRADING-DAY-SW
015800     ELSE
015900         SET PRICE-TBL-NDX UP BY 1
016000     END-IF.
016100*-----------------------------------------------------------*
016200 2200-BUY-SHARES.
016300*-----------------------------------------------------------*
016400     COMPUTE WS-SHARES-BOUGHT ROUNDED =
016500         PARM-CONTRIBUTION / PRICE-TBL-VALUE(PRICE-TBL-NDX).
016600     ADD WS-SHARES-BOUGHT TO PARM-TOTAL-SHARES.
016700     ADD PARM-CONTRIBUTION TO PARM-TOTAL-INVESTED-NOM.
016800     ADD 1 TO PARM-MONTHS-INVESTED.
016900*-----------------------------------------------------------*
017000 2300-APPEND-HISTORY-ROW.
017100*-----------------------------------------------------------*
017200     ADD 1 TO HIS-TABLE-SIZE.
017300     MOVE PRICE-TBL-DATE(PRICE-TBL-NDX)
017400         TO HIS-TBL-DATE(HIS-TABLE-SIZE).
017500     COMPUTE HIS-TBL-PORT-VALUE(HIS-TABLE-SIZE) ROUNDED =
017600         PARM-TOTAL-SHARES * PRICE-TBL-VALUE(PRICE-TBL-NDX).
017700     MOVE PARM-TOTAL-INVESTED-NOM
017800         TO HIS-TBL-CAPITAL-INVESTED(HIS-TABLE-SIZE).
017900     COMPUTE HIS-TBL-PROFIT(HIS-TABLE-SIZE) =
018000         HIS-TBL-PORT-VALUE(HIS-TABLE-SIZE) -
018100         HIS-TBL-CAPITAL-INVESTED(HIS-TABLE-SIZE).
018200*-----------------------------------------------------------*
018300 2400-ACCUMULATE-REAL-INVESTED.
018400*-----------------------------------------------------------*
018500     MOVE PARM-CONTRIBUTION TO WS-INFL-NOMINAL-VALUE.
018600     MOVE PRICE-TBL-DATE(PRICE-TBL-NDX) TO WS-INFL-AS-OF-DATE.
018700     CALL 'DCAINFL' USING WS-INFL-NOMINAL-VALUE,
018800                           WS-INFL-AS-OF-DATE,
018900                           PARM-TARGET-CPI,
019000                           DCA-CPI-TABLE,
019100                           CPI-TABLE-SIZE,
019200                           WS-INFL-REAL-VALUE
019300     END-CALL.
019400     ADD WS-INFL-REAL-VALUE TO PARM-TOTAL-REAL-INVESTED.
019500*-----------------------------------------------------------*
019600 2900-ADVANCE-MONTH.
019700*-----------------------------------------------------------*
019800     ADD 1 TO WS-CURRENT-MONTH.
019900     IF WS-CURRENT-MONTH > 12
020000         MOVE 1 TO WS-CURRENT-MONTH
020100         ADD 1 TO WS-CURRENT-YEAR
020200     END-IF.
020300     IF WS-CURRENT-YEAR > WS-END-YEAR
020400        OR (WS-CURRENT-YEAR = WS-END-YEAR
020500            AND WS-CURRENT-MONTH > WS-END-MONTH)
020600         MOVE 'Y' TO WS-MONTH-LOOP-SW.
020700*-----------------------------------------------------------*
020800 3000-FIND-FINAL-PRICE.
020900*-----------------------------------------------------------*
021000     SET PRICE-TBL-NDX TO 1.
021100     MOVE 0 TO WS-FINAL-PRICE-NDX.
021200     PERFORM 3010-SCAN-FOR-FINAL-PRICE
021300         UNTIL PRICE-TBL-NDX > PRICE-TABLE-SIZE.
021400     IF WS-FINAL-PRICE-NDX = 0
021500         MOVE PRICE-TABLE-SIZE TO WS-FINAL-PRICE-NDX.
021600*-----------------------------------------------------------*
021700 3010-SCAN-FOR-FINAL-PRICE.
021800*-----------------------------------------------------------*
021900     IF PRICE-TBL-DATE(PRICE-TBL-NDX) NOT > PARM-END-DATE
022000         SET WS-FINAL-PRICE-NDX TO PRICE-TBL-NDX.
022100     SET PRICE-TBL-NDX UP BY 1.
022200*-----------------------------------------------------------*
022300 3100-COMPUTE-FINAL-VALUES.
022400*-----------------------------------------------------------*
022500     COMPUTE PARM-FINAL-VALUE-NOM ROUNDED =
022600         PARM-TOTAL-SHARES * PRICE-TBL-VALUE(WS-FINAL-PRICE-NDX).
022700     MOVE PARM-FINAL-VALUE-NOM TO WS-INFL-NOMINAL-VALUE.
022800     MOVE PARM-END-DATE        TO WS-INFL-AS-OF-DATE.
022900     CALL 'DCAINFL' USING WS-INFL-NOMINAL-VALUE,
023000                           WS-INFL-AS-OF-DATE,
023100                           PARM-TARGET-CPI,
023200                           DCA-CPI-TABLE,
023300                           CPI-TABLE-SIZE,
023400                           WS-INFL-REAL-VALUE
023500     END-CALL.
023600     MOVE WS-INFL-REAL-VALUE TO PARM-FINAL-VALUE-REAL.
023700*-----------------------------------------------------------*
023800 4000-COMPUTE-CAGR.
023900*-----------------------------------------------------------*
024000     IF PARM-TOTAL-INVESTED-NOM = 0
024100         MOVE 0 TO PARM-NOMINAL-CAGR PARM-REAL-CAGR
024200     ELSE
024300         COMPUTE WS-YEARS = PARM-MONTHS-INVESTED / 12
024400         COMPUTE PARM-NOMINAL-CAGR ROUNDED =
024500             (PARM-FINAL-VALUE-NOM / PARM-TOTAL-INVESTED-NOM)
024600                 ** (1 / WS-YEARS) - 1
024700         IF PARM-TOTAL-REAL-INVESTED = 0
024800             MOVE 0 TO PARM-REAL-CAGR
024900         ELSE
025000             COMPUTE PARM-REAL-CAGR ROUNDED =
025100                 (PARM-FINAL-VALUE-REAL /
025200                  PARM-TOTAL-REAL-INVESTED)
025300                     ** (1 / WS-YEARS) - 1
025400         END-IF
025500     END-IF.
025600*-----------------------------------------------------------*
025700 4100-ZERO-COHORT-RESULT.
025800*-----------------------------------------------------------*
025900     MOVE 0 TO PARM-FINAL-VALUE-NOM PARM-FINAL-VALUE-REAL.
026000     MOVE 0 TO PARM-NOMINAL-CAGR PARM-REAL-CAGR.
