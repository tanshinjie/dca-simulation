000100*------------------------------------------------------------*
000200* DCARPT - IN-MEMORY COHORT RESULTS TABLE FOR THE SUMMARY
000300* REPORT.  LOADED ONCE FROM THE RESULT FILE, WALKED AGAIN FOR
000400* THE STATISTICS AND PERFORMANCE-HIGHLIGHT LINES.
000500*------------------------------------------------------------*
000600 01  RESULT-TABLE-SIZES.
000700     05  RESULT-TABLE-SIZE      PIC S9(03)  COMP.
000800     05  RESULT-TABLE-INDEX     PIC S9(03)  COMP.
000900*------------------------------------------------------------*
001000 01  DCA-RESULT-TABLE.
001100     05  RESULT-TBL-ENTRY OCCURS 1 TO 100 TIMES
001200             DEPENDING ON RESULT-TABLE-SIZE
001300             INDEXED BY RESULT-TBL-NDX.
001400         10  RT-START-YEAR       PIC 9(04).
001500         10  RT-START-YEAR-PARTS REDEFINES RT-START-YEAR.
001600             15  RT-CENTURY      PIC 9(02).
001700             15  RT-YEAR-OF-CEN  PIC 9(02).
001800         10  RT-MONTHS-INVESTED  PIC 9(04).
001900         10  RT-TOTAL-INVESTED-NOM
002000                                 PIC 9(09)V99.
002100         10  RT-FINAL-VALUE-NOM  PIC 9(11)V99.
002200         10  RT-FINAL-VALUE-REAL PIC 9(11)V99.
002300         10  RT-NOMINAL-CAGR     PIC S9(03)V9(06).
002400         10  RT-REAL-CAGR        PIC S9(03)V9(06).
002450         10  FILLER              PIC X(08).
