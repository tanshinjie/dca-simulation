000100*------------------------------------------------------------*
000200* DCAPRC - SP500 TOTAL-RETURN PRICE LINE (INPUT, ONE PER DAY)
000300* EXTERNAL FORM IS COMMA TEXT:  CCYYMMDD,9999999.9999
000400*------------------------------------------------------------*
000500 01  DCA-PRICE-LINE.
000600     05  PRC-DATE-TEXT          PIC X(08).
000700     05  FILLER                 PIC X(01).
000800     05  PRC-VALUE-TEXT         PIC X(12).
000900     05  FILLER                 PIC X(05).
