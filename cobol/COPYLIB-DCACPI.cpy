000100*------------------------------------------------------------*
000200* DCACPI - CPI INDEX LINE (INPUT, ONE RECORD PER MONTH-END)
000300* EXTERNAL FORM IS COMMA TEXT:  CCYYMMDD,99999.999
000400*------------------------------------------------------------*
000500 01  DCA-CPI-LINE.
000600     05  CPI-DATE-TEXT          PIC X(08).
000700     05  FILLER                 PIC X(01).
000800     05  CPI-VALUE-TEXT         PIC X(09).
000900     05  FILLER                 PIC X(06).
