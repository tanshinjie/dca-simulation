000100*------------------------------------------------------------*
000200* DCATBL - COHORT PARAMETERS AND IN-MEMORY PRICE/CPI/HISTORY
000300* TABLES, PASSED BY CALL BETWEEN DCADRIV, DCASIM AND DCAINFL.
000400* SAME SHAPE AS THE OLD RECORD-TABLE/RECORD-TABLE-SIZE PAIR --
000500* A TABLE TRAVELS WITH ITS OWN SIZE AND INDEX FIELDS.
000600*------------------------------------------------------------*
000700 01  DCA-TABLE-SIZES.
000800     05  PRICE-TABLE-SIZE       PIC S9(04)  COMP.
000900     05  PRICE-TABLE-INDEX      PIC S9(04)  COMP.
001000     05  CPI-TABLE-SIZE         PIC S9(03)  COMP.
001100     05  CPI-TABLE-INDEX        PIC S9(03)  COMP.
001200     05  HIS-TABLE-SIZE         PIC S9(03)  COMP.
001300     05  HIS-TABLE-INDEX        PIC S9(03)  COMP.
001400*------------------------------------------------------------*
001500 01  DCA-COHORT-PARMS.
001600     05  PARM-START-YEAR        PIC 9(04).
001700     05  PARM-END-DATE          PIC 9(08).
001800     05  PARM-CONTRIBUTION      PIC 9(05)V99.
001900     05  PARM-TARGET-CPI        PIC 9(05)V9(03).
002000     05  PARM-MONTHS-INVESTED   PIC 9(04).
002100     05  PARM-TOTAL-SHARES      PIC 9(07)V9(08).
002200     05  PARM-TOTAL-INVESTED-NOM
002300                                 PIC 9(09)V99.
002400     05  PARM-TOTAL-REAL-INVESTED
002500                                 PIC 9(09)V9(04).
002600     05  PARM-FINAL-VALUE-NOM   PIC 9(11)V99.
002700     05  PARM-FINAL-VALUE-REAL  PIC 9(11)V99.
002800     05  PARM-NOMINAL-CAGR      PIC S9(03)V9(06).
002900     05  PARM-REAL-CAGR         PIC S9(03)V9(06).
003000     05  FILLER                 PIC X(08).
003100*------------------------------------------------------------*
003200 01  DCA-PRICE-TABLE.
003300     05  PRICE-TBL-ENTRY OCCURS 1 TO 9999 TIMES
003400             DEPENDING ON PRICE-TABLE-SIZE
003500             INDEXED BY PRICE-TBL-NDX.
003600         10  PRICE-TBL-DATE      PIC 9(08).
003700         10  PRICE-TBL-DATE-PARTS REDEFINES PRICE-TBL-DATE.
003800             15  PRICE-TBL-CCYY  PIC 9(04).
003900             15  PRICE-TBL-MM    PIC 9(02).
004000             15  PRICE-TBL-DD    PIC 9(02).
004100         10  PRICE-TBL-VALUE     PIC 9(07)V9(04).
004200*------------------------------------------------------------*
004300 01  DCA-CPI-TABLE.
004400     05  CPI-TBL-ENTRY OCCURS 1 TO 500 TIMES
004500             DEPENDING ON CPI-TABLE-SIZE
004600             INDEXED BY CPI-TBL-NDX.
004700         10  CPI-TBL-DATE        PIC 9(08).
004800         10  CPI-TBL-DATE-PARTS REDEFINES CPI-TBL-DATE.
004900             15  CPI-TBL-CCYY    PIC 9(04).
005000             15  CPI-TBL-MM      PIC 9(02).
005100             15  CPI-TBL-DD      PIC 9(02).
005200         10  CPI-TBL-VALUE       PIC 9(05)V9(03).
005300*------------------------------------------------------------*
005400 01  DCA-HISTORY-TABLE.
005500     05  HIS-TBL-ENTRY OCCURS 1 TO 400 TIMES
005600             DEPENDING ON HIS-TABLE-SIZE
005700             INDEXED BY HIS-TBL-NDX.
005800         10  HIS-TBL-DATE        PIC 9(08).
005900         10  HIS-TBL-DATE-PARTS REDEFINES HIS-TBL-DATE.
006000             15  HIS-TBL-CCYY    PIC 9(04).
006100             15  HIS-TBL-MM      PIC 9(02).
006200             15  HIS-TBL-DD      PIC 9(02).
006300         10  HIS-TBL-PORT-VALUE  PIC 9(11)V99.
006400         10  HIS-TBL-CAPITAL-INVESTED
006500                                 PIC 9(09)V99.
006600         10  HIS-TBL-PROFIT      PIC S9(11)V99.
