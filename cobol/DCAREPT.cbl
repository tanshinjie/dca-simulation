000100*****************************************************************
000200* PROGRAM NAME:    DCAREPT
000300* ORIGINAL AUTHOR: K D SMOLINSKI
000400*
000500* MAINTENANCE LOG
000600* DATE      AUTHOR   MAINTENANCE REQUIREMENT
000700* --------- -------  ----------------------------------------
000800* 07/11/96  KDS      CREATED TO PRINT THE COHORT RESULT FILE      RPT00010
000900*                    FOR THE RETIREMENT STUDY GROUP               RPT00020
001000* 11/30/98  KDS      Y2K - SWITCHED TO FUNCTION CURRENT-DATE      RPT00030
001100*                    FOR THE 4-DIGIT HEADING YEAR                 RPT00040
001200* 05/18/01  DGP      ADDED THE STATISTICAL SUMMARY SECTION        RPT00050
001300* 10/02/03  DGP      ADDED THE PERFORMANCE HIGHLIGHTS SECTION     RPT00060
001400* 02/14/08  LMB      TIE ON BEST/WORST YEAR NOW KEEPS THE         RPT00070
001500*                    EARLIEST COHORT PER ACTUARY REQUEST          RPT00080
001600*****************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     DCAREPT.
001900 AUTHOR.         K D SMOLINSKI.
002000 INSTALLATION.   PENSION FUND DATA CENTER.
002100 DATE-WRITTEN.   07/11/96.
002200 DATE-COMPILED.
002300 SECURITY.       NON-CONFIDENTIAL.
002400*****************************************************************
002500* DCAREPT READS THE COHORT RESULT FILE WRITTEN BY DCADRIV AND
002600* PRINTS THE DCA COHORT STUDY REPORT -- A SUMMARY TABLE, ONE
002700* LINE PER ENTRY YEAR, FOLLOWED BY A STATISTICAL SUMMARY OF
002800* THE CAGRS AND A PERFORMANCE HIGHLIGHTS SECTION NAMING THE
002900* BEST AND WORST ENTRY YEARS.
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-3081.
003400 OBJECT-COMPUTER.  IBM-3081.
003500 SPECIAL-NAMES.
003600     UPSI-0 ON STATUS  IS DCA-TRACE-ON
003700            OFF STATUS IS DCA-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT DCA-RESULT-FILE ASSIGN TO RESULTDD
004100       ORGANIZATION IS LINE SEQUENTIAL
004200       FILE STATUS  IS RESULT-FILE-STATUS.
004300*
004400     SELECT DCA-PRINT-FILE ASSIGN TO PRTFILE.
004500*****************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800*-----------------------------------------------------------*
004900 FD  DCA-RESULT-FILE.
005000     COPY DCARES.
005100*-----------------------------------------------------------*
005200 FD  DCA-PRINT-FILE
005300         RECORDING MODE F.
005400 01  PRINT-RECORD.
005500     05  PRINT-LINE              PIC X(132).
005600*-----------------------------------------------------------*
005700 WORKING-STORAGE SECTION.
005800*-----------------------------------------------------------*
005900 01  WS-CURRENT-DATE-DATA        PIC X(21).
006000 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-DATA.
006100     05  WS-CURRENT-YEAR         PIC 9(04).
006200     05  WS-CURRENT-MONTH        PIC 9(02).
006300     05  WS-CURRENT-DAY          PIC 9(02).
006400     05  FILLER                  PIC X(13).
006500*-----------------------------------------------------------*
006600 01  PRINT-RECORD-CC REDEFINES PRINT-RECORD.
006700     05  PRC-CARRIAGE-CONTROL    PIC X(01).
006800     05  FILLER                  PIC X(131).
006900*-----------------------------------------------------------*
007000 01  REPORT-LINES.
007100     05  HEADING-LINE-1.
007200         10  FILLER              PIC X(01) VALUE SPACE.
007300         10  FILLER              PIC X(34)
007400                 VALUE 'DOLLAR-COST-AVERAGING COHORT STUDY'.
007500         10  FILLER              PIC X(10) VALUE SPACE.
007600         10  HL1-RUN-MM          PIC 99.
007700         10  FILLER              PIC X(01) VALUE '/'.
007800         10  HL1-RUN-DD          PIC 99.
007900         10  FILLER              PIC X(01) VALUE '/'.
008000         10  HL1-RUN-YY          PIC 9(04).
008100         10  FILLER              PIC X(05) VALUE SPACE.
008200         10  FILLER              PIC X(05) VALUE 'PAGE:'.
008300         10  HL1-PAGE-NUM        PIC ZZZ9.
008400         10  FILLER              PIC X(56) VALUE SPACE.
008500     05  HEADING-LINE-2.
008600         10  FILLER              PIC X(06) VALUE SPACE.
008700         10  FILLER              PIC X(05) VALUE 'ENTRY'.
008800         10  FILLER              PIC X(10) VALUE SPACE.
008900         10  FILLER              PIC X(14) VALUE 'TOTAL INVESTED'.
009000         10  FILLER              PIC X(07) VALUE SPACE.
009100         10  FILLER              PIC X(17)
009200                 VALUE 'FINAL VALUE (NOM)'.
009300         10  FILLER              PIC X(05) VALUE SPACE.
009400         10  FILLER              PIC X(18)
009500                 VALUE 'FINAL VALUE (REAL)'.
009600         10  FILLER              PIC X(06) VALUE SPACE.
009700         10  FILLER              PIC X(11) VALUE 'NOMINAL CAGR'.
009800         10  FILLER              PIC X(03) VALUE SPACE.
009900         10  FILLER              PIC X(09) VALUE 'REAL CAGR'.
010000         10  FILLER              PIC X(12) VALUE SPACE.
010100     05  HEADING-LINE-3.
010200         10  FILLER              PIC X(06) VALUE SPACE.
010300         10  FILLER              PIC X(04) VALUE 'YEAR'.
010400         10  FILLER              PIC X(11) VALUE SPACE.
010500         10  FILLER              PIC X(14) VALUE '(NOMINAL)'.
010600         10  FILLER              PIC X(07) VALUE SPACE.
010700         10  FILLER              PIC X(17) VALUE SPACE.
010800         10  FILLER              PIC X(05) VALUE SPACE.
010900         10  FILLER              PIC X(18) VALUE SPACE.
011000         10  FILLER              PIC X(06) VALUE SPACE.
011100         10  FILLER              PIC X(11) VALUE SPACE.
011200         10  FILLER              PIC X(03) VALUE SPACE.
011300         10  FILLER              PIC X(09) VALUE SPACE.
011400         10  FILLER              PIC X(12) VALUE SPACE.
011500     05  DETAIL-LINE.
011600         10  FILLER              PIC X(06) VALUE SPACE.
011700         10  DL-START-YEAR       PIC 9(04).
011800         10  FILLER              PIC X(07) VALUE SPACE.
011900         10  DL-TOTAL-INVESTED   PIC $ZZZ,ZZZ,ZZ9.99.
012000         10  FILLER              PIC X(02) VALUE SPACE.
012100         10  DL-FINAL-VALUE-NOM  PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
012200         10  FILLER              PIC X(01) VALUE SPACE.
012300         10  DL-FINAL-VALUE-REAL PIC $ZZ,ZZZ,ZZZ,ZZ9.99.
012400         10  FILLER              PIC X(01) VALUE SPACE.
012500         10  DL-NOMINAL-CAGR     PIC ZZ9.99.
012600         10  FILLER              PIC X(01) VALUE '%'.
012700         10  FILLER              PIC X(04) VALUE SPACE.
012800         10  DL-REAL-CAGR        PIC ZZ9.99.
012900         10  FILLER              PIC X(01) VALUE '%'.
013000         10  FILLER              PIC X(09) VALUE SPACE.
013100     05  STAT-HEADING-LINE.
013200         10  FILLER              PIC X(06) VALUE SPACE.
013300         10  FILLER              PIC X(20)
013400                 VALUE 'STATISTICAL SUMMARY'.
013500         10  FILLER              PIC X(106) VALUE SPACE.
013600     05  STAT-LINE.
013700         10  FILLER              PIC X(06) VALUE SPACE.
013800         10  SL-CAPTION          PIC X(30).
013900         10  SL-VALUE            PIC ZZ9.99.
014000         10  FILLER              PIC X(01) VALUE '%'.
014100         10  FILLER              PIC X(94) VALUE SPACE.
014200     05  HIGH-HEADING-LINE.
014300         10  FILLER              PIC X(06) VALUE SPACE.
014400         10  FILLER              PIC X(22)
014500                 VALUE 'PERFORMANCE HIGHLIGHTS'.
014600         10  FILLER              PIC X(104) VALUE SPACE.
014700     05  HIGHLIGHT-LINE.
014800         10  FILLER              PIC X(06) VALUE SPACE.
014900         10  HL-CAPTION          PIC X(30).
015000         10  HL-YEAR             PIC 9(04).
015100         10  FILLER              PIC X(02) VALUE SPACE.
015200         10  FILLER              PIC X(01) VALUE '('.
015300         10  HL-CAGR             PIC ZZ9.99.
015400         10  FILLER              PIC X(02) VALUE '%)'.
015500         10  FILLER              PIC X(87) VALUE SPACE.
015600*-----------------------------------------------------------*
015700 01  PRINTER-CONTROL-FIELDS.
015800     05  LINE-SPACEING           PIC 9(02) VALUE 1.
015900     05  LINE-COUNT              PIC 9(03) VALUE 999.
016000     05  LINES-ON-PAGE           PIC 9(03) VALUE 54.
016100     05  PAGE-COUNT              PIC 9(03) VALUE 1.
016200     05  TOP-OF-PAGE             PIC X     VALUE '1'.
016300     05  SINGLE-SPACE            PIC X     VALUE ' '.
016400     05  DOUBLE-SPACE            PIC X     VALUE '0'.
016500     05  TRIPLE-SPACE            PIC X     VALUE '-'.
016600*-----------------------------------------------------------*
016700 01  WS-SWITCHES-MISC-FIELDS.
016800     05  RESULT-FILE-STATUS      PIC X(02).
016900         88  RESULT-FILE-OK            VALUE '00'.
017000     05  RESULT-EOF-SW           PIC X(01) VALUE 'N'.
017100         88  RESULT-EOF                VALUE 'Y'.
017200*-----------------------------------------------------------*
017300 01  WS-STAT-FIELDS.
017400     05  WS-SUM-NOM-CAGR         PIC S9(05)V9(06).
017500     05  WS-SUM-REAL-CAGR        PIC S9(05)V9(06).
017600     05  WS-MEAN-NOM-CAGR        PIC S9(03)V9(06).
017700     05  WS-MEAN-REAL-CAGR       PIC S9(03)V9(06).
017800     05  WS-SUMSQ-NOM-DEV        PIC S9(05)V9(06).
017900     05  WS-SUMSQ-REAL-DEV       PIC S9(05)V9(06).
018000     05  WS-VARIANCE-NOM         PIC S9(03)V9(06).
018100     05  WS-VARIANCE-REAL        PIC S9(03)V9(06).
018200     05  WS-STDDEV-NOM           PIC S9(03)V9(06).
018300     05  WS-STDDEV-REAL          PIC S9(03)V9(06).
018400     05  WS-DEVIATION            PIC S9(03)V9(06).
018500     05  WS-N-MINUS-1            PIC S9(03) COMP.
018600     05  FILLER                  PIC X(04).
018700*-----------------------------------------------------------*
018800 01  WS-HIGHLIGHT-FIELDS.
018900     05  WS-BEST-NOM-YEAR        PIC 9(04).
019000     05  WS-BEST-NOM-CAGR        PIC S9(03)V9(06).
019100     05  WS-WORST-NOM-YEAR       PIC 9(04).
019200     05  WS-WORST-NOM-CAGR       PIC S9(03)V9(06).
019300     05  WS-BEST-REAL-YEAR       PIC 9(04).
019400     05  WS-BEST-REAL-CAGR       PIC S9(03)V9(06).
019500     05  WS-WORST-REAL-YEAR      PIC 9(04).
019600     05  WS-WORST-REAL-CAGR      PIC S9(03)V9(06).
019700     05  FILLER                  PIC X(04).
019800*-----------------------------------------------------------*
019900 COPY DCARPT.
020000*****************************************************************
020100 PROCEDURE DIVISION.
020200*-----------------------------------------------------------*
020300 0000-MAIN-PROCESSING.
020400*-----------------------------------------------------------*
020500     PERFORM 1000-OPEN-FILES.
020600     PERFORM 1100-LOAD-RESULT-TABLE.
020700     PERFORM 2000-PRINT-SUMMARY-TABLE.
020800     PERFORM 3000-PRINT-STATISTICS.
020900     PERFORM 3200-FIND-HIGHLIGHTS.
021000     PERFORM 3300-PRINT-HIGHLIGHTS.
021100     PERFORM 4000-CLOSE-FILES.
021200     STOP RUN.
021300*-----------------------------------------------------------*
021400 1000-OPEN-FILES.
021500*-----------------------------------------------------------*
021600     OPEN INPUT  DCA-RESULT-FILE
021700          OUTPUT DCA-PRINT-FILE.
021800     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-DATA.
021900     MOVE WS-CURRENT-MONTH      TO HL1-RUN-MM.
022000     MOVE WS-CURRENT-DAY        TO HL1-RUN-DD.
022100     MOVE WS-CURRENT-YEAR       TO HL1-RUN-YY.
022200     MOVE 0 TO RESULT-TABLE-SIZE.
022300*-----------------------------------------------------------*
022400 1100-LOAD-RESULT-TABLE.
022500*-----------------------------------------------------------*
022600     PERFORM 1110-READ-RESULT-RECORD.
022700     PERFORM 1120-STORE-RESULT-ENTRY UNTIL RESULT-EOF.
022800*-----------------------------------------------------------*
022900 1110-READ-RESULT-RECORD.
023000*-----------------------------------------------------------*
023100     READ DCA-RESULT-FILE
023200         AT END SET RESULT-EOF TO TRUE.
023300*-----------------------------------------------------------*
023400 1120-STORE-RESULT-ENTRY.
023500*-----------------------------------------------------------*
023600     ADD 1 TO RESULT-TABLE-SIZE.
023700     MOVE RES-START-YEAR
023800         TO RT-START-YEAR(RESULT-TABLE-SIZE).
023900     MOVE RES-MONTHS-INVESTED
024000         TO RT-MONTHS-INVESTED(RESULT-TABLE-SIZE).
024100     MOVE RES-TOTAL-INVESTED-NOM
024200         TO RT-TOTAL-INVESTED-NOM(RESULT-TABLE-SIZE).
024300     MOVE RES-FINAL-VALUE-NOM
024400         TO RT-FINAL-VALUE-NOM(RESULT-TABLE-SIZE).
024500     MOVE RES-FINAL-VALUE-REAL
024600         TO RT-FINAL-VALUE-REAL(RESULT-TABLE-SIZE).
024700     MOVE RES-NOMINAL-CAGR
024800         TO RT-NOMINAL-CAGR(RESULT-TABLE-SIZE).
024900     MOVE RES-REAL-CAGR
025000         TO RT-REAL-CAGR(RESULT-TABLE-SIZE).
025100     PERFORM 1110-READ-RESULT-RECORD.
025200*-----------------------------------------------------------*
025300 2000-PRINT-SUMMARY-TABLE.
025400*-----------------------------------------------------------*
025500     SET RESULT-TBL-NDX TO 1.
025600     PERFORM 2100-PRINT-DETAIL-LINE
025700         UNTIL RESULT-TBL-NDX > RESULT-TABLE-SIZE.
025800*-----------------------------------------------------------*
025900 2100-PRINT-DETAIL-LINE.
026000*-----------------------------------------------------------*
026100     MOVE RT-START-YEAR(RESULT-TBL-NDX)   TO DL-START-YEAR.
026200     MOVE RT-TOTAL-INVESTED-NOM(RESULT-TBL-NDX)
026300         TO DL-TOTAL-INVESTED.
026400     MOVE RT-FINAL-VALUE-NOM(RESULT-TBL-NDX)
026500         TO DL-FINAL-VALUE-NOM.
026600     MOVE RT-FINAL-VALUE-REAL(RESULT-TBL-NDX)
026700         TO DL-FINAL-VALUE-REAL.
026800     COMPUTE DL-NOMINAL-CAGR ROUNDED =
026900         RT-NOMINAL-CAGR(RESULT-TBL-NDX) * 100.
027000     COMPUTE DL-REAL-CAGR ROUNDED =
027100         RT-REAL-CAGR(RESULT-TBL-NDX) * 100.
027200     MOVE DETAIL-LINE TO PRINT-LINE.
027300     PERFORM 9000-PRINT-REPORT-LINE.
027400     SET RESULT-TBL-NDX UP BY 1.
027500*-----------------------------------------------------------*
027600 3000-PRINT-STATISTICS.
027700*-----------------------------------------------------------*
027800     PERFORM 3100-COMPUTE-MEAN-AND-STDDEV.
027900     MOVE STAT-HEADING-LINE TO PRINT-LINE.
028000     MOVE 3 TO LINE-SPACEING.
028100     PERFORM 9000-PRINT-REPORT-LINE.
028200     MOVE 'MEAN NOMINAL CAGR' TO SL-CAPTION.
028300     COMPUTE SL-VALUE ROUNDED = WS-MEAN-NOM-CAGR * 100.
028400     MOVE 1 TO LINE-SPACEING.
028500     MOVE STAT-LINE TO PRINT-LINE.
028600     PERFORM 9000-PRINT-REPORT-LINE.
028700     MOVE 'STD DEV OF NOMINAL CAGR' TO SL-CAPTION.
028800     COMPUTE SL-VALUE ROUNDED = WS-STDDEV-NOM * 100.
028900     MOVE STAT-LINE TO PRINT-LINE.
029000     PERFORM 9000-PRINT-REPORT-LINE.
029100     MOVE 'MEAN REAL CAGR' TO SL-CAPTION.
029200     COMPUTE SL-VALUE ROUNDED = WS-MEAN-REAL-CAGR * 100.
029300     MOVE STAT-LINE TO PRINT-LINE.
029400     PERFORM 9000-PRINT-REPORT-LINE.
029500     MOVE 'STD DEV OF REAL CAGR' TO SL-CAPTION.
029600     COMPUTE SL-VALUE ROUNDED = WS-STDDEV-REAL * 100.
029700     MOVE STAT-LINE TO PRINT-LINE.
029800     PERFORM 9000-PRINT-REPORT-LINE.
029900*-----------------------------------------------------------*
030000 3100-COMPUTE-MEAN-AND-STDDEV.
030100*-----------------------------------------------------------*
030200     MOVE 0 TO WS-SUM-NOM-CAGR WS-SUM-REAL-CAGR.
030300     SET RESULT-TBL-NDX TO 1.
030400     PERFORM 3110-ACCUMULATE-SUMS
030500         UNTIL RESULT-TBL-NDX > RESULT-TABLE-SIZE.
030600     IF RESULT-TABLE-SIZE = 0
030700         MOVE 0 TO WS-MEAN-NOM-CAGR WS-MEAN-REAL-CAGR
030800         MOVE 0 TO WS-STDDEV-NOM WS-STDDEV-REAL
030900     ELSE
031000         COMPUTE WS-MEAN-NOM-CAGR ROUNDED =
031100             WS-SUM-NOM-CAGR / RESULT-TABLE-SIZE
031200         COMPUTE WS-MEAN-REAL-CAGR ROUNDED =
031300             WS-SUM-REAL-CAGR / RESULT-TABLE-SIZE
031400         MOVE 0 TO WS-SUMSQ-NOM-DEV WS-SUMSQ-REAL-DEV
031500         SET RESULT-TBL-NDX TO 1
031600         PERFORM 3120-ACCUMULATE-DEVIATIONS
031700             UNTIL RESULT-TBL-NDX > RESULT-TABLE-SIZE
031800         COMPUTE WS-N-MINUS-1 = RESULT-TABLE-SIZE - 1
031900         IF WS-N-MINUS-1 NOT > 0
032000             MOVE 0 TO WS-STDDEV-NOM WS-STDDEV-REAL
032100         ELSE
032200             COMPUTE WS-VARIANCE-NOM ROUNDED =
032300                 WS-SUMSQ-NOM-DEV / WS-N-MINUS-1
032400             COMPUTE WS-VARIANCE-REAL ROUNDED =
032500                 WS-SUMSQ-REAL-DEV / WS-N-MINUS-1
032600             COMPUTE WS-STDDEV-NOM ROUNDED =
032700                 WS-VARIANCE-NOM ** .5
032800             COMPUTE WS-STDDEV-REAL ROUNDED =
032900                 WS-VARIANCE-REAL ** .5
033000         END-IF
033100     END-IF.
033200*-----------------------------------------------------------*
033300 3110-ACCUMULATE-SUMS.
033400*-----------------------------------------------------------*
033500     ADD RT-NOMINAL-CAGR(RESULT-TBL-NDX)  TO WS-SUM-NOM-CAGR.
033600     ADD RT-REAL-CAGR(RESULT-TBL-NDX)     TO WS-SUM-REAL-CAGR.
033700     SET RESULT-TBL-NDX UP BY 1.
033800*-----------------------------------------------------------*
033900 3120-ACCUMULATE-DEVIATIONS.
034000*-----------------------------------------------------------*
034100     COMPUTE WS-DEVIATION =
034200         RT-NOMINAL-CAGR(RESULT-TBL-NDX) - WS-MEAN-NOM-CAGR.
034300     COMPUTE WS-SUMSQ-NOM-DEV ROUNDED =
034400         WS-SUMSQ-NOM-DEV + WS-DEVIATION ** 2.
034500     COMPUTE WS-DEVIATION =
034600         RT-REAL-CAGR(RESULT-TBL-NDX) - WS-MEAN-REAL-CAGR.
034700     COMPUTE WS-SUMSQ-REAL-DEV ROUNDED =
034800         WS-SUMSQ-REAL-DEV + WS-DEVIATION ** 2.
034900     SET RESULT-TBL-NDX UP BY 1.
035000*-----------------------------------------------------------*
035100 3200-FIND-HIGHLIGHTS.
035200*-----------------------------------------------------------*
035300     MOVE 0 TO WS-BEST-NOM-YEAR WS-WORST-NOM-YEAR.
035400     MOVE 0 TO WS-BEST-REAL-YEAR WS-WORST-REAL-YEAR.
035500     IF RESULT-TABLE-SIZE > 0
035600         MOVE RT-START-YEAR(1)    TO WS-BEST-NOM-YEAR
035700                                      WS-WORST-NOM-YEAR
035800                                      WS-BEST-REAL-YEAR
035900                                      WS-WORST-REAL-YEAR
036000         MOVE RT-NOMINAL-CAGR(1)  TO WS-BEST-NOM-CAGR
036100                                      WS-WORST-NOM-CAGR
036200         MOVE RT-REAL-CAGR(1)     TO WS-BEST-REAL-CAGR
036300                                      WS-WORST-REAL-CAGR
036400         SET RESULT-TBL-NDX TO 2
036500         PERFORM 3210-COMPARE-ONE-COHORT
036600             UNTIL RESULT-TBL-NDX > RESULT-TABLE-SIZE
036700     END-IF.
036800*-----------------------------------------------------------*
036900 3210-COMPARE-ONE-COHORT.
037000*-----------------------------------------------------------*
037100     IF RT-NOMINAL-CAGR(RESULT-TBL-NDX) > WS-BEST-NOM-CAGR
037200         MOVE RT-NOMINAL-CAGR(RESULT-TBL-NDX) TO WS-BEST-NOM-CAGR
037300         MOVE RT-START-YEAR(RESULT-TBL-NDX)   TO WS-BEST-NOM-YEAR
037400     END-IF.
037500     IF RT-NOMINAL-CAGR(RESULT-TBL-NDX) < WS-WORST-NOM-CAGR
037600         MOVE RT-NOMINAL-CAGR(RESULT-TBL-NDX)
037700             TO WS-WORST-NOM-CAGR
037800         MOVE RT-START-YEAR(RESULT-TBL-NDX)
037900             TO WS-WORST-NOM-YEAR
038000     END-IF.
038100     IF RT-REAL-CAGR(RESULT-TBL-NDX) > WS-BEST-REAL-CAGR
038200         MOVE RT-REAL-CAGR(RESULT-TBL-NDX)  TO WS-BEST-REAL-CAGR
038300         MOVE RT-START-YEAR(RESULT-TBL-NDX) TO WS-BEST-REAL-YEAR
038400     END-IF.
038500     IF RT-REAL-CAGR(RESULT-TBL-NDX) < WS-WORST-REAL-CAGR
038600         MOVE RT-REAL-CAGR(RESULT-TBL-NDX)
038700             TO WS-WORST-REAL-CAGR
038800         MOVE RT-START-YEAR(RESULT-TBL-NDX)
038900             TO WS-WORST-REAL-YEAR
039000     END-IF.
039100     SET RESULT-TBL-NDX UP BY 1.
039200*-----------------------------------------------------------*
039300 3300-PRINT-HIGHLIGHTS.
039400*-----------------------------------------------------------*
039500     MOVE HIGH-HEADING-LINE TO PRINT-LINE.
039600     MOVE 3 TO LINE-SPACEING.
039700     PERFORM 9000-PRINT-REPORT-LINE.
039800     MOVE 'BEST ENTRY YEAR (NOMINAL CAGR)' TO HL-CAPTION.
039900     MOVE WS-BEST-NOM-YEAR TO HL-YEAR.
040000     COMPUTE HL-CAGR ROUNDED = WS-BEST-NOM-CAGR * 100.
040100     MOVE 1 TO LINE-SPACEING.
040200     MOVE HIGHLIGHT-LINE TO PRINT-LINE.
040300     PERFORM 9000-PRINT-REPORT-LINE.
040400     MOVE 'WORST ENTRY YEAR (NOMINAL CAGR)' TO HL-CAPTION.
040500     MOVE WS-WORST-NOM-YEAR TO HL-YEAR.
040600     COMPUTE HL-CAGR ROUNDED = WS-WORST-NOM-CAGR * 100.
040700     MOVE HIGHLIGHT-LINE TO PRINT-LINE.
040800     PERFORM 9000-PRINT-REPORT-LINE.
040900     MOVE 'BEST ENTRY YEAR (REAL CAGR)' TO HL-CAPTION.
041000     MOVE WS-BEST-REAL-YEAR TO HL-YEAR.
041100     COMPUTE HL-CAGR ROUNDED = WS-BEST-REAL-CAGR * 100.
041200     MOVE HIGHLIGHT-LINE TO PRINT-LINE.
041300     PERFORM 9000-PRINT-REPORT-LINE.
041400     MOVE 'WORST ENTRY YEAR (REAL CAGR)' TO HL-CAPTION.
041500     MOVE WS-WORST-REAL-YEAR TO HL-YEAR.
041600     COMPUTE HL-CAGR ROUNDED = WS-WORST-REAL-CAGR * 100.
041700     MOVE HIGHLIGHT-LINE TO PRINT-LINE.
041800     PERFORM 9000-PRINT-REPORT-LINE.
041900*-----------------------------------------------------------*
042000 4000-CLOSE-FILES.
042100*-----------------------------------------------------------*
042200     CLOSE DCA-RESULT-FILE
042300           DCA-PRINT-FILE.
042400*-----------------------------------------------------------*
042500 9000-PRINT-REPORT-LINE.
042600*-----------------------------------------------------------*
042700     IF LINE-COUNT > LINES-ON-PAGE
042800         PERFORM 9100-PRINT-HEADING-LINES.
042900     PERFORM 9200-WRITE-PRINT-LINE.
043000*-----------------------------------------------------------*
043100 9100-PRINT-HEADING-LINES.
043200*-----------------------------------------------------------*
043300     MOVE PAGE-COUNT          TO HL1-PAGE-NUM.
043400     MOVE HEADING-LINE-1      TO PRINT-LINE.
043500     PERFORM 9110-WRITE-TOP-OF-PAGE.
043600     MOVE 2 TO LINE-SPACEING.
043700     MOVE HEADING-LINE-2      TO PRINT-LINE.
043800     PERFORM 9200-WRITE-PRINT-LINE.
043900     MOVE 1 TO LINE-SPACEING.
044000     MOVE HEADING-LINE-3      TO PRINT-LINE.
044100     PERFORM 9200-WRITE-PRINT-LINE.
044200     ADD 1 TO PAGE-COUNT.
044300     MOVE 5 TO LINE-COUNT.
044400*-----------------------------------------------------------*
044500 9110-WRITE-TOP-OF-PAGE.
044600*-----------------------------------------------------------*
044700     WRITE PRINT-RECORD
044800         AFTER ADVANCING PAGE.
044900*-----------------------------------------------------------*
045000 9200-WRITE-PRINT-LINE.
045100*-----------------------------------------------------------*
045200     WRITE PRINT-RECORD
045300         AFTER ADVANCING LINE-SPACEING.
045400     ADD LINE-SPACEING TO LINE-COUNT.
045500     MOVE 1 TO LINE-SPACEING.
045600     MOVE SPACE TO PRINT-LINE.
